000100*----------------------------------------------------------*
000200* COPY WCANCELA -- AREA DE COMUNICACION CON LA RUTINA DE   *
000300* CANCELACION ESTANDAR DEL DEPARTAMENTO (PGM CANCELA).     *
000400* TODO PROGRAMA QUE LLAME A CANCELA DEBE LLENAR ESTOS      *
000500* CAMPOS ANTES DEL CALL.                                   *
000600* LONGITUD DE REGISTRO (202)                               *
000700*----------------------------------------------------------*
000800 01  WCANCELA.
000900     05  WCANCELA-PROGRAMA       PIC  X(08).
001000     05  WCANCELA-PARRAFO        PIC  X(20).
001100     05  WCANCELA-RECURSO        PIC  X(08).
001200     05  WCANCELA-OPERACION      PIC  X(10).
001300     05  WCANCELA-CODRET         PIC  X(02).
001400*    VISTA DEL FILE STATUS POR DIGITO DE CLASE/DETALLE,
001500*    USADA POR CANCELA PARA DECIDIR SI ES ABEND O AVISO.
001600     05  WCANCELA-CODRET-R REDEFINES WCANCELA-CODRET.
001700         10  WCANCELA-COD-CLASE  PIC  9(01).
001800         10  WCANCELA-COD-DETALLE PIC 9(01).
001900     05  WCANCELA-MENSAJE        PIC  X(80).
002000     05  FILLER                  PIC  X(74).
