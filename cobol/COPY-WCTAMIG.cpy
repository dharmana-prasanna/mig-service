000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO CUENTA / STATUS DE MIGRACION                  *
000300* UN REGISTRO POR CUENTA DEL CLIENTE, INFORMADO POR EL SISTEMA   *
000400* DE SEGUIMIENTO DE MIGRACION DE CORE BANCARIO (ARCHIVO          *
000500* ACCOUNT-INPUT). CLAVE: CTA-CUSTOMER-ID + CTA-ACCOUNT-ID.       *
000600* LONGITUD DE REGISTRO (80)                                     *
000700*----------------------------------------------------------------*
000800 01  CTA-REG.
000900     03  CTA-CLAVE.
001000         05  CTA-CUSTOMER-ID     PIC  X(12).
001100         05  CTA-ACCOUNT-ID      PIC  X(16).
001200     03  CTA-ACCOUNT-TYPE        PIC  X(08).
001300         88  CTA-TIPO-CHECKING        VALUE 'CHECKING'.
001400         88  CTA-TIPO-SAVINGS         VALUE 'SAVINGS '.
001500         88  CTA-TIPO-CD              VALUE 'CD      '.
001600         88  CTA-TIPO-LENDING         VALUE 'LENDING '.
001700         88  CTA-TIPO-IRA             VALUE 'IRA     '.
001800     03  CTA-MIGRATION-STATUS    PIC  X(12).
001900         88  CTA-STAT-NOT-MIGRATED    VALUE 'NOT_MIGRATED'.
002000         88  CTA-STAT-IN-PROGRESS     VALUE 'IN_PROGRESS '.
002100         88  CTA-STAT-SCHEDULED       VALUE 'SCHEDULED   '.
002200         88  CTA-STAT-MIGRATED        VALUE 'MIGRATED    '.
002300         88  CTA-STAT-EXCLUDED        VALUE 'EXCLUDED    '.
002400         88  CTA-STAT-BLANCO          VALUE SPACES.
002500     03  CTA-MIGRATION-WAVE      PIC  X(16).
002600         88  CTA-OLA-NO-APLICA        VALUE 'NOT_APPLICABLE  ',
002700                                             SPACES.
002800     03  CTA-MIGRATION-DATE      PIC  9(08).
002900*        DESGLOSE DE LA FECHA DE MIGRACION EN SIGLO/AAAA/MM/DD
003000*        PARA LAS RUTINAS DE VALIDACION DE FECHA DEL DEPTO.
003100     03  CTA-MIGRATION-DATE-R REDEFINES CTA-MIGRATION-DATE.
003200         05  CTA-MIG-FECHA-CCYY  PIC  9(04).
003300         05  CTA-MIG-FECHA-MM    PIC  9(02).
003400         05  CTA-MIG-FECHA-DD    PIC  9(02).
003500     03  FILLER                  PIC  X(08).
