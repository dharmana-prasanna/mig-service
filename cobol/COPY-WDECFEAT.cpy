000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO DECISION DE FEATURE                           *
000300* UN REGISTRO POR CADA FEATURE SOLICITADA (ARCHIVO               *
000400* FEATURE-DECISION-OUTPUT), EN EL ORDEN EN QUE FUE SOLICITADA.   *
000500* LONGITUD DE REGISTRO (94)                                      *
000600*----------------------------------------------------------------*
000700 01  DEC-REG.
000800     03  DEC-CUSTOMER-ID             PIC  X(12).
000900     03  DEC-FEATURE-CODE            PIC  X(20).
001000     03  DEC-FEATURE-ENABLED         PIC  X(01).
001100         88  DEC-FEATURE-ES-ENABLED           VALUE 'Y'.
001200         88  DEC-FEATURE-ES-SUPPRESSED        VALUE 'N'.
001300     03  DEC-DECISION-REASON         PIC  X(60).
001400*        LA RAZON SE ARMA SIEMPRE COMO '<OLA>: <TEXTO>' O COMO
001500*        EL TEXTO DE DEFECTO; ESTA VISTA SEPARA LA OLA PARA LOS
001600*        REPORTES DE AUDITORIA QUE SOLO QUIEREN LA OLA.
001700     03  DEC-DECISION-REASON-R REDEFINES DEC-DECISION-REASON.
001800         05  DEC-REASON-OLA          PIC  X(16).
001900         05  DEC-REASON-TEXTO        PIC  X(44).
002000     03  FILLER                      PIC  X(01).
