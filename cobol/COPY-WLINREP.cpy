000100*----------------------------------------------------------------*
000200* COPY DE LINEA DE IMPRESION DEL REPORTE RESUMEN                 *
000300* SUMMARY-REPORT-OUTPUT -- TITULO, DETALLE POR CUSTOMER-STATUS   *
000400* Y TOTAL FINAL.  SE ARMA SOBRE WLINEA Y SE GRABA POR POSICION   *
000500* IGUAL QUE LOS DEMAS LISTADOS DEL DEPARTAMENTO.                 *
000600* LONGITUD DE REGISTRO (80)                                      *
000700*----------------------------------------------------------------*
000800 01  WLINEA.
000900     03  WLINEA-TEXTO                PIC  X(80).
001000
001100 01  WLINEA-R  REDEFINES  WLINEA.
001200     03  PCC                         PIC  X(01).
001300     03  P1                          PIC  X(13).
001400     03  P14                         PIC  X(07).
001500     03  P21                         PIC  X(08).
001600     03  P29                         PIC  X(09).
001700     03  P38                         PIC  X(09).
001800     03  FILLER                      PIC  X(33).
