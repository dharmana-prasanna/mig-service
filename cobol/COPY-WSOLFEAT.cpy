000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO SOLICITUD DE FEATURES POR CLIENTE             *
000300* UN REGISTRO POR CLIENTE (ARCHIVO FEATURE-REQUEST-INPUT), CON   *
000400* LA LISTA DE FEATURES A EVALUAR CONTRA SU STATUS DE MIGRACION.  *
000500* CLAVE: SOL-CUSTOMER-ID (DEBE EXISTIR EN EL ARCHIVO DE CUENTAS).*
000600* LONGITUD DE REGISTRO (420)                                     *
000700*----------------------------------------------------------------*
000800 01  SOL-REG.
000900     03  SOL-CUSTOMER-ID             PIC  X(12).
001000     03  SOL-FEATURE-COUNT           PIC  9(02).
001100     03  SOL-FEATURE-TABLA.
001200         05  SOL-FEATURE-CODE        PIC  X(20)
001300                                      OCCURS 20 TIMES
001400                                      INDEXED BY IDX-SOL-FEATURE.
001500*        VISTA PLANA DE LA TABLA DE FEATURES PARA LOS MOVE/
001600*        DISPLAY DE DIAGNOSTICO DE LA RUTINA DE CANCELACION.
001700     03  SOL-FEATURE-TABLA-R REDEFINES SOL-FEATURE-TABLA.
001800         05  SOL-FEATURE-BLOQUE      PIC  X(400).
001900     03  FILLER                      PIC  X(06).
