000100 IDENTIFICATION DIVISION.
000200*-------------------------------------------------------------*
000300 PROGRAM-ID.      CANCELA.
000400 AUTHOR.          E. PALMEYRO.
000500 INSTALLATION.    EDUSAM.
000600 DATE-WRITTEN.    04/15/87.
000700 DATE-COMPILED.
000800 SECURITY.        PROPIEDAD DE EDUSAM - PROCESAMIENTO DE DATOS.
000900*                 PROHIBIDO EL USO, DIVULGACION O REPRODUCCION
001000*                 NO AUTORIZADA DE ESTE PROGRAMA.
001100*-------------------------------------------------------------*
001200* RUTINA GENERAL DE CANCELACION DE PROCESOS BATCH.  CUALQUIER
001300* PROGRAMA DEL DEPARTAMENTO QUE DETECTE UNA CONDICION DE ERROR
001400* NO RECUPERABLE (APERTURA, LECTURA O ESCRITURA DE ARCHIVO)
001500* ARMA WCANCELA Y LLAMA A ESTA RUTINA, QUE DEJA CONSTANCIA EN
001600* SYSOUT Y TERMINA EL STEP.
001700*
001800* LA IDEA ES QUE NINGUN PROGRAMA DEL AREA ESCRIBA SU PROPIA
001900* LOGICA DE CANCELACION; TODOS CONVERGEN EN ESTA RUTINA PARA
002000* QUE EL FORMATO DEL CUADRO DE DIAGNOSTICO EN SYSOUT SEA
002100* SIEMPRE EL MISMO, SIN IMPORTAR QUE PROGRAMA LLAMO.  ESO
002200* FACILITA LA REVISION DE LOS CORTES POR PARTE DE OPERACIONES,
002300* QUE YA SABE DONDE MIRAR CUANDO UN PASO TERMINA MAL.
002400*-------------------------------------------------------------*
002500* HISTORIAL DE CAMBIOS
002600*-------------------------------------------------------------*
002700* 04/15/87  EPALMEYRO  VERSION ORIGINAL DE LA RUTINA.
002800* 09/02/88  EPALMEYRO  SE AGREGA EL DETALLE DE OPERACION Y
002900*                      RECURSO AL CUADRO DE DIAGNOSTICO.
003000* 01/11/90  RBRAVO     SE AMPLIA LA TABLA DE FILE STATUS CON
003100*                      LOS CODIGOS 50-61 QUE FALTABAN.
003200* 06/23/93  MCASSINI   SOLICITUD 8804 - SE QUITA EL MANEJO DE
003300*                      PUNTO DECIMAL EUROPEO; EL DEPARTAMENTO
003400*                      PASA A OPERAR SOLO EN FORMATO USA.
003500* 03/30/96  EPALMEYRO  SOLICITUD 9142 - SE AGREGA FECHA Y HORA
003600*                      DE CANCELACION AL CUADRO DE DIAGNOSTICO
003700*                      PARA FACILITAR EL SEGUIMIENTO DE CORTES.
003800* 11/14/98  RBRAVO     SOLICITUD 9950 - REVISION Y2K. LA FECHA
003900*                      DE CANCELACION SE DESGLOSA CON SIGLO
004000*                      IMPLICITO 19 PARA NO CONFUNDIR LOS LOGS
004100*                      DE OPERACIONES EN EL CAMBIO DE SIGLO.
004200* 02/02/01  MCASSINI   SOLICITUD 10207 - SE AGREGA CONTADOR DE
004300*                      CANCELACIONES PARA EL RESUMEN DE TURNO.
004400* 07/19/03  JGOMEZ     SOLICITUD 10588 - EL LOTE DE DECISION DE
004500*                      FEATURES DE MIGRACION PASA A INVOCAR ESTA
004600*                      RUTINA COMO CANCELACION ESTANDAR.
004700*-------------------------------------------------------------*
004800
004900 ENVIRONMENT DIVISION.
005000*-------------------------------------------------------------*
005100 CONFIGURATION SECTION.
005200* C01 CONTROLA EL SALTO DE CARATULA CUANDO CANCELA SE INVOCA
005300* DESDE UN PASO QUE TIENE IMPRESORA ASIGNADA; LOS PROGRAMAS
005400* QUE SOLO ESCRIBEN A SYSOUT NO LO USAN PERO SE DEJA DEFINIDO
005500* PARA QUE EL MISMO COPY DE JCL SIRVA EN LOS DOS CASOS.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 DATA DIVISION.
006000*-------------------------------------------------------------*
006100
006200 WORKING-STORAGE SECTION.
006300*-------------------------------------------------------------*
006400* CONTADOR DE CANCELACIONES DEL TURNO Y AREA DE TRABAJO PARA
006500* EL MENSAJE-2 QUE TRADUCE EL FILE STATUS A TEXTO LEGIBLE.
006600*-------------------------------------------------------------*
006700 77  WS-CANT-LLAMADAS              PIC 9(05) COMP VALUE ZERO.
006800 77  MSG                           PIC X(50) VALUE SPACES.
006900
007000*-------------------------------------------------------------*
007100* FECHA Y HORA DE LA CANCELACION, DESGLOSADAS PARA EL CUADRO
007200* DE DIAGNOSTICO (SOLICITUD 9142 Y REVISION Y2K DE 11/14/98).
007300*-------------------------------------------------------------*
007400 01  WS-FECHA-ABEND                PIC 9(06).
007500 01  WS-FECHA-ABEND-R REDEFINES WS-FECHA-ABEND.
007600     05  WS-FEC-AA                 PIC 9(02).
007700     05  WS-FEC-MM                 PIC 9(02).
007800     05  WS-FEC-DD                 PIC 9(02).
007900
008000 01  WS-HORA-ABEND                 PIC 9(08).
008100 01  WS-HORA-ABEND-R REDEFINES WS-HORA-ABEND.
008200     05  WS-HOR-HH                 PIC 9(02).
008300     05  WS-HOR-MM                 PIC 9(02).
008400     05  WS-HOR-SS                 PIC 9(02).
008500     05  WS-HOR-CC                 PIC 9(02).
008600*-------------------------------------------------------------*
008700* NO HAY MAS CAMPOS DE TRABAJO QUE LOS DE ARRIBA; A PROPOSITO
008800* SE EVITA ACUMULAR ESTADISTICAS QUE NO SEAN EL CONTADOR DE
008900* TURNO, PORQUE CANCELA CORRE UNA SOLA VEZ POR ABEND Y TERMINA
009000* EL STEP -- NO TIENE SENTIDO CARGARLA DE CONTADORES QUE NUNCA
009100* LLEGARIAN A IMPRIMIRSE.
009200*-------------------------------------------------------------*
009300 LINKAGE SECTION.
009400*-------------------------------------------------------------*
009500* AREA DE COMUNICACION CON EL PROGRAMA QUE CANCELA.  EL
009600* PROGRAMA LLAMADOR ARMA WCANCELA-PROGRAMA, WCANCELA-PARRAFO,
009700* WCANCELA-RECURSO, WCANCELA-OPERACION, WCANCELA-CODRET Y
009800* WCANCELA-MENSAJE ANTES DEL CALL; CANCELA NO LOS VALIDA, SOLO
009900* LOS VUELCA AL CUADRO DE DIAGNOSTICO.
010000
010100     COPY WCANCELA.
010200
010300*-------------------------------------------------------------*
010400 PROCEDURE DIVISION USING WCANCELA.
010500*-------------------------------------------------------------*
010600
010700 0000-CUERPO-PRINCIPAL SECTION.
010800*-----------------------------
010900* 02/02/01 MCASSINI - CONTADOR DE CANCELACIONES DEL TURNO.
011000     ADD 1 TO WS-CANT-LLAMADAS.
011100
011200* 03/30/96 EPALMEYRO - FECHA Y HORA DE LA CANCELACION.
011300     ACCEPT WS-FECHA-ABEND FROM DATE.
011400     ACCEPT WS-HORA-ABEND  FROM TIME.
011500
011600* LA TABLA SIGUIENTE TRADUCE EL FILE STATUS DE WCANCELA-CODRET
011700* A UN TEXTO QUE SE PUEDA LEER SIN EL MANUAL AL LADO; SOLO SE
011800* TOMAN LOS DOS PRIMEROS DIGITOS, QUE SON LOS QUE IMPORTAN
011900* PARA EL DIAGNOSTICO (EL TERCERO Y CUARTO, CUANDO EXISTEN,
012000* SON DETALLE DE LA IMPLEMENTACION DEL COMPILADOR).
012100     EVALUATE WCANCELA-CODRET (1:2)
012200          WHEN '00' MOVE 'SUCCESS '            TO MSG
012300          WHEN '02' MOVE 'SUCCESS DUPLICATE '  TO MSG
012400          WHEN '04' MOVE 'SUCCESS INCOMPLETE ' TO MSG
012500          WHEN '05' MOVE 'SUCCESS OPTIONAL '   TO MSG
012600          WHEN '07' MOVE 'SUCCESS NO UNIT '    TO MSG
012700          WHEN '10' MOVE 'END OF FILE '        TO MSG
012800          WHEN '14' MOVE 'OUT OF KEY RANGE '   TO MSG
012900          WHEN '21' MOVE 'KEY INVALID '        TO MSG
013000          WHEN '22' MOVE 'KEY EXISTS '         TO MSG
013100          WHEN '23' MOVE 'KEY NOT EXISTS '     TO MSG
013200          WHEN '30' MOVE 'PERMANENT ERROR '    TO MSG
013300          WHEN '31' MOVE 'INCONSISTENT FILE '  TO MSG
013400          WHEN '34' MOVE 'BOUNDARY VIOLATION ' TO MSG
013500          WHEN '35' MOVE 'FILE NOT FOUND '     TO MSG
013600          WHEN '37' MOVE 'PERMISSION DENIED '  TO MSG
013700          WHEN '38' MOVE 'CLOSED WITH LOCK '   TO MSG
013800          WHEN '39' MOVE 'CONFLICT ATTRIBUTE ' TO MSG
013900          WHEN '41' MOVE 'ALREADY OPEN '       TO MSG
014000          WHEN '42' MOVE 'NOT OPEN '           TO MSG
014100          WHEN '43' MOVE 'READ NOT DONE '      TO MSG
014200          WHEN '44' MOVE 'RECORD OVERFLOW '    TO MSG
014300* 01/11/90 RBRAVO - CODIGOS 46-61 AGREGADOS EN ESTA REVISION.
014400          WHEN '46' MOVE 'READ ERROR '         TO MSG
014500          WHEN '47' MOVE 'INPUT DENIED '       TO MSG
014600          WHEN '48' MOVE 'OUTPUT DENIED '      TO MSG
014700          WHEN '49' MOVE 'I/O DENIED '         TO MSG
014800          WHEN '51' MOVE 'RECORD LOCKED '      TO MSG
014900          WHEN '52' MOVE 'END-OF-PAGE '        TO MSG
015000          WHEN '57' MOVE 'I/O LINAGE '         TO MSG
015100          WHEN '61' MOVE 'FILE SHARING FAILURE ' TO MSG
015200          WHEN '91' MOVE 'FILE NOT AVAILABLE ' TO MSG
015300     END-EVALUATE.
015400
015500* SI WCANCELA-CODRET LLEGA EN BLANCO (PROGRAMA QUE CANCELA POR
015600* UNA CONDICION QUE NO ES DE I-O, POR EJEMPLO UN CONTROL DE
015700* CONSISTENCIA DE DATOS) NINGUN WHEN DE ARRIBA ENCIENDE Y MSG
015800* QUEDA EN SPACES, QUE ES EXACTAMENTE LO QUE SE QUIERE MOSTRAR.
015900
016000* CUADRO DE DIAGNOSTICO A SYSOUT.  EL FORMATO NO CAMBIO DESDE
016100* LA VERSION ORIGINAL DE EPALMEYRO MAS ALLA DE LOS CAMPOS QUE
016200* SE FUERON AGREGANDO; SE MANTIENE ASI A PROPOSITO PORQUE
016300* OPERACIONES YA TIENE LOS PROCEDIMIENTOS DE TURNO ARMADOS
016400* SOBRE ESTE LAYOUT.
016500     DISPLAY ' '.
016600     DISPLAY '************************************************'.
016700     DISPLAY '***  CANCELACION - LOTE DECISION DE FEATURES  ***'.
016800     DISPLAY '************************************************'.
016900     DISPLAY '*                                               '.
017000     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
017100     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
017200     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
017300     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
017400     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.
017500     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.
017600     DISPLAY '* MENSAJE-2    : ' MSG.
017700     DISPLAY '* FECHA/HORA   : ' WS-FECHA-ABEND '/' WS-HORA-ABEND.
017800     DISPLAY '* CANCEL. TURNO: ' WS-CANT-LLAMADAS.
017900     DISPLAY '*                                               '.
018000     DISPLAY '************************************************'.
018100     DISPLAY '*           SE CANCELA EL PROCESO              *'.
018200     DISPLAY '************************************************'.
018300
018400* EL GOBACK DEVUELVE EL CONTROL AL SISTEMA OPERATIVO, NO AL
018500* PROGRAMA QUE LLAMO A CANCELA; EL CUADRO DE DIAGNOSTICO YA
018600* QUEDO EN SYSOUT, QUE ES LA CONSTANCIA QUE OPERACIONES
018700* NECESITA PARA RESOLVER EL CORTE.  ESTE PARRAFO NO VUELVE.
018800     GOBACK.
