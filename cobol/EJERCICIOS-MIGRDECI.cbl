000100 IDENTIFICATION DIVISION.
000200*-------------------------------------------------------------*
000300 PROGRAM-ID.      MIGRDECI.
000400 AUTHOR.          J. GOMEZ.
000500 INSTALLATION.    EDUSAM.
000600 DATE-WRITTEN.    07/14/03.
000700 DATE-COMPILED.
000800 SECURITY.        PROPIEDAD DE EDUSAM - PROCESAMIENTO DE DATOS.
000900*                 PROHIBIDO EL USO, DIVULGACION O REPRODUCCION
001000*                 NO AUTORIZADA DE ESTE PROGRAMA.
001100*-------------------------------------------------------------*
001200* LOTE DE DECISION DE FEATURES POR MIGRACION DE CORE BANCARIO.
001300*
001400* LEE EL ARCHIVO DE CUENTAS (ACCTIN), ARMADO POR CUENTA DENTRO
001500* DE CLIENTE, Y PARA CADA CLIENTE DERIVA UN STATUS UNICO DE
001600* MIGRACION (CUSTOMER-STATUS) A PARTIR DEL STATUS DE SUS
001700* CUENTAS.  LUEGO LEE LA SOLICITUD DE FEATURES DEL CLIENTE
001800* (FEATREQ) Y, APLICANDO LAS REGLAS DE NEGOCIO DEL AREA DE
001900* MIGRACION, DECIDE PARA CADA FEATURE SOLICITADA SI QUEDA
002000* HABILITADA O SUPRIMIDA, DEJANDO CONSTANCIA DE LA RAZON.
002100* LAS DECISIONES SE GRABAN EN FEATDEC Y SE EMITE UN RESUMEN
002200* POR CUSTOMER-STATUS EN SUMRPT.
002300*
002400* EL LOTE CORRE UNA VEZ POR CLIENTE (QUIEBRE POR CUSTOMER-ID
002500* SOBRE ACCTIN, QUE VIENE ORDENADO CUENTA A CUENTA DENTRO DEL
002600* MISMO CLIENTE) Y ASUME QUE FEATREQ VIENE CASADO 1 A 1 CON
002700* LOS CLIENTES QUE APARECEN EN ACCTIN, EN EL MISMO ORDEN; SI
002800* NO CASAN, EL LOTE CANCELA (VER 20000-PROCESO).  NO CALCULA
002900* NI DEPENDE DE SALDOS, SOLO DEL STATUS DE MIGRACION Y DEL
003000* TIPO DE CADA CUENTA.
003100*-------------------------------------------------------------*
003200* HISTORIAL DE CAMBIOS
003300*-------------------------------------------------------------*
003400* 07/14/03  JGOMEZ     VERSION ORIGINAL DEL LOTE.
003500* 08/01/03  JGOMEZ     SOLICITUD 10601 - SE AGREGA LA REGLA DE
003600*                      SAVINGS/CD (FEATURE3) Y CHECKING
003700*                      (FEATURE4) QUE FALTABAN EN LA PRIMERA
003800*                      ENTREGA.
003900* 09/22/03  MCASSINI   SOLICITUD 10655 - EL DEFECTO DE UNA
004000*                      FEATURE NO DECIDIDA POR NINGUNA REGLA
004100*                      PASA A SER HABILITADA (ANTES QUEDABA
004200*                      SIN GRABAR, LO QUE ROMPIA EL CONTEO
004300*                      DEL AREA DE FEATURES).
004400* 02/10/04  RBRAVO     SOLICITUD 10711 - RESUMEN POR STATUS
004500*                      EN SUMRPT PARA EL COMITE DE MIGRACION.
004600* 05/19/05  JGOMEZ     SOLICITUD 10930 - CLIENTES SIN CUENTAS
004700*                      EN ACCTIN O SIN CUENTAS DE LOS TIPOS
004800*                      PREVISTOS PASAN A NOT_IN_SCOPE EN VEZ
004900*                      DE QUEDAR COMO COMPLETED POR DEFECTO.
005000* 01/09/06  MCASSINI   SOLICITUD 11018 - UPSI-0 HABILITA LA
005100*                      TRAZA DE DIAGNOSTICO POR CLIENTE QUE
005200*                      PIDE EL AREA DE MIGRACION DURANTE LA
005300*                      VENTANA DE CORTE.
005400* 11/03/07  JGOMEZ     SOLICITUD 11205 - SE DOCUMENTAN EN
005500*                      DETALLE LAS OCHO REGLAS DE FEATURES EN
005600*                      LOS PARRAFOS 22100 A 22800 A PEDIDO DE
005700*                      AUDITORIA, QUE PIDIO PODER SEGUIR CADA
005800*                      DECISION SIN TENER QUE CONSULTAR AL
005900*                      AREA DE MIGRACION.
006000* 04/22/09  RBRAVO     SOLICITUD 11340 - SE CORRIGE EL RENGLON
006100*                      DE IMPRESION DE LOS TOTALES, QUE ESTABA
006200*                      VOLCANDO LOS CONTADORES COMP DIRECTO A
006300*                      LOS CAMPOS X DEL RESUMEN (SALIA BASURA
006400*                      BINARIA EN VEZ DE NUMEROS).  SE AGREGAN
006500*                      LOS CAMPOS EDITADOS WS-ED-xxx.
006600* 08/06/12  MCASSINI   SOLICITUD 11602 - REVISION DE COLUMNAS
006700*                      DE FECHA: EL TITULO DEL RESUMEN PASA A
006800*                      MOSTRAR EXPLICITAMENTE MM/DD/AA, NO
006900*                      DD/MM/AA, DESPUES DE UNA CONFUSION DEL
007000*                      COMITE DE MIGRACION CON UNA CORRIDA DE
007100*                      OTRO LOTE DEL AREA QUE SI USA FORMATO
007200*                      EUROPEO.
007300*-------------------------------------------------------------*
007400
007500 ENVIRONMENT DIVISION.
007600*-------------------------------------------------------------*
007700 CONFIGURATION SECTION.
007800* EL DEPARTAMENTO OPERA UNICAMENTE EN FORMATO USA; A DIFERENCIA
007900* DE OTROS LOTES DEL AREA, ESTE PROGRAMA NO NECESITA PUNTO
008000* DECIMAL PORQUE NO MANEJA IMPORTES, SOLO CONTADORES Y CODIGOS.
008100* C01 QUEDA DEFINIDO PARA EL SALTO DE CARATULA DEL RESUMEN
008200* (SUMRPT SALE A IMPRESORA EN EL TURNO DE FIN DE MES) Y UPSI-0
008300* ES EL SWITCH DE TRAZA POR CLIENTE QUE PIDIO EL AREA DE
008400* MIGRACION (SOLICITUD 11018) PARA LA VENTANA DE CORTE.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM
008700     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVA
008800            OFF STATUS IS WS-TRAZA-INACTIVA.
008900
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200*-------------------------------------------------------------*
009300* LOS CUATRO ARCHIVOS DEL LOTE SON SECUENCIALES POR LINEA,
009400* COMO EL RESTO DE LOS INTERCAMBIOS DEL AREA DE MIGRACION CON
009500* EL CORE.  ACCTIN Y FEATREQ VIENEN ORDENADOS POR CUSTOMER-ID
009600* DESDE EL PROCESO ANTERIOR; SI ALGUN DIA DEJARAN DE VENIR
009700* ORDENADOS HABRIA QUE AGREGAR UN SORT ANTES DE ESTE PASO.
009800*-------------------------------------------------------------*
009900* ACCTIN  - CUENTAS DEL CLIENTE, UNA POR CUENTA (SOL-CUSTOMER-ID
010000*           SE REPITE POR CADA CUENTA DEL MISMO CLIENTE).
010100     SELECT ACCTIN   ASSIGN TO ACCTIN
010200                      ORGANIZATION IS LINE SEQUENTIAL
010300                      FILE STATUS IS FS-ACCTIN.
010400* FEATREQ - SOLICITUD DE FEATURES, UN REGISTRO POR CLIENTE.
010500     SELECT FEATREQ  ASSIGN TO FEATREQ
010600                      ORGANIZATION IS LINE SEQUENTIAL
010700                      FILE STATUS IS FS-FEATREQ.
010800* FEATDEC - SALIDA, UNA DECISION POR FEATURE SOLICITADA.
010900     SELECT FEATDEC  ASSIGN TO FEATDEC
011000                      ORGANIZATION IS LINE SEQUENTIAL
011100                      FILE STATUS IS FS-FEATDEC.
011200* SUMRPT  - RESUMEN POR CUSTOMER-STATUS PARA EL COMITE.
011300     SELECT SUMRPT   ASSIGN TO SUMRPT
011400                      ORGANIZATION IS LINE SEQUENTIAL
011500                      FILE STATUS IS FS-SUMRPT.
011600
011700 DATA DIVISION.
011800*-------------------------------------------------------------*
011900 FILE SECTION.
012000*-------------------------------------------------------------*
012100* LOS CUATRO FD SE LEEN/ESCRIBEN SOBRE EL AREA PLANA Y SE
012200* REDEFINEN SOBRE LOS LAYOUTS DE LOS COPY DE WORKING-STORAGE
012300* (READ ... INTO / WRITE ... FROM); POR ESO LAS FD QUEDAN
012400* CHICAS, EL DETALLE DE CAMPOS VIVE EN LOS COPY.
012500*-------------------------------------------------------------*
012600* ANCHO FIJO 80, IGUAL QUE LOS DEMAS ARCHIVOS DE CUENTAS DEL
012700* DEPARTAMENTO; EL LAYOUT REAL SE TOMA VIA READ...INTO WCTAMIG.
012800 FD  ACCTIN
012900     RECORDING MODE IS F.
013000 01  REG-ACCTIN-FD                 PIC X(80).
013100
013200* 420 = 20 POSICIONES DE 20 BYTES PARA LOS CODIGOS DE FEATURE
013300* SOLICITADOS MAS EL ENCABEZADO DE CLIENTE Y CANTIDAD; VER
013400* WSOLFEAT PARA EL DESGLOSE CAMPO A CAMPO.
013500 FD  FEATREQ
013600     RECORDING MODE IS F.
013700 01  REG-FEATREQ-FD                PIC X(420).
013800
013900* 94 = UN REGISTRO POR FEATURE DECIDIDA, CON CLIENTE, WAVE,
014000* CODIGO, DECISION Y RAZON; VER WDECFEAT.
014100 FD  FEATDEC
014200     RECORDING MODE IS F.
014300 01  REG-FEATDEC-FD                PIC X(94).
014400
014500* 80 = RENGLON DE IMPRESION ESTANDAR DEL DEPARTAMENTO; VER
014600* WLINREP Y SU REDEFINES PARA LAS POSICIONES DE COLUMNA.
014700 FD  SUMRPT
014800     RECORDING MODE IS F.
014900 01  REG-SUMRPT-FD                 PIC X(80).
015000
015100 WORKING-STORAGE SECTION.
015200*-------------------------------------------------------------*
015300* COPIAS DE REGISTRO
015400*-------------------------------------------------------------*
015500* WCTAMIG  - LAYOUT DE UNA CUENTA DE ACCTIN (TIPO DE CUENTA,
015600*            STATUS DE MIGRACION Y WAVE ASIGNADA).
015700* WSOLFEAT - LAYOUT DE LA SOLICITUD DE FEATURES DE FEATREQ.
015800* WDECFEAT - LAYOUT DE LA DECISION QUE SE GRABA EN FEATDEC.
015900* WLINREP  - RENGLON DE IMPRESION DEL RESUMEN DE SUMRPT.
016000 COPY WCTAMIG.
016100 COPY WSOLFEAT.
016200 COPY WDECFEAT.
016300 COPY WLINREP.
016400
016500*-------------------------------------------------------------*
016600* AREA DE COMUNICACION CON LA RUTINA DE CANCELACION
016700*-------------------------------------------------------------*
016800 COPY WCANCELA.
016900
017000*-------------------------------------------------------------*
017100* SWITCHES DE ARCHIVO
017200*-------------------------------------------------------------*
017300* LOS 88 SOLO CUBREN LOS CODIGOS QUE ESTE LOTE NECESITA
017400* DISTINGUIR EN LINEA (OK/EOF); CUALQUIER OTRO FILE STATUS CAE
017500* EN EL "NOT FS-xxx-OK AND NOT FS-xxx-EOF" DE LOS PARRAFOS DE
017600* LECTURA/ESCRITURA Y VA DERECHO A CANCELA.
017700 77  FS-ACCTIN                     PIC X(02).
017800     88  FS-ACCTIN-OK                     VALUE '00'.
017900     88  FS-ACCTIN-EOF                     VALUE '10'.
018000 77  FS-FEATREQ                    PIC X(02).
018100     88  FS-FEATREQ-OK                     VALUE '00'.
018200     88  FS-FEATREQ-EOF                     VALUE '10'.
018300* FEATDEC Y SUMRPT SON SALIDA; NO SE LES DEFINE 88 DE EOF
018400* PORQUE NUNCA SE LEEN, SOLO SE ESCRIBEN.
018500 77  FS-FEATDEC                    PIC X(02).
018600     88  FS-FEATDEC-OK                     VALUE '00'.
018700 77  FS-SUMRPT                     PIC X(02).
018800     88  FS-SUMRPT-OK                       VALUE '00'.
018900
019000* WS-TRAZA-ACTIVA/INACTIVA TRADUCEN EL UPSI-0 DE SPECIAL-NAMES
019100* A UN VALOR DE TRABAJO QUE SE PUEDE PROBAR CON IF DIRECTO EN
019200* 20000-PROCESO SIN DEPENDER DE LA SINTAXIS DE SWITCH.
019300 77  WS-TRAZA-ACTIVA                PIC X(01) VALUE 'N'.
019400 77  WS-TRAZA-INACTIVA              PIC X(01) VALUE 'Y'.
019500
019600*-------------------------------------------------------------*
019700* CLAVE DE CONTROL DE GRUPO (QUIEBRE POR CLIENTE)
019800*-------------------------------------------------------------*
019900* WS-CLAVE-GRUPO GUARDA EL CUSTOMER-ID DE LA CUENTA QUE ABRIO
020000* EL GRUPO EN 20000-PROCESO; SE USA PARA DETECTAR EL CAMBIO DE
020100* CLIENTE EN 21010-SIGUIENTE-CUENTA Y PARA VALIDAR EL CASAMIENTO
020200* CONTRA FEATREQ.  WS-CANT-CUENTAS-CLIENTE ES EL CONTADOR DE
020300* CUENTAS DEL GRUPO; SI QUEDA EN CERO ES QUE EL CLIENTE NO
020400* TIENE CUENTAS EN ACCTIN (VER REGLA DE NOT_IN_SCOPE).
020500 77  WS-CLAVE-GRUPO                 PIC X(12) VALUE SPACES.
020600 77  WS-CANT-CUENTAS-CLIENTE        PIC 9(04) COMP VALUE ZERO.
020700
020800*-------------------------------------------------------------*
020900* HECHOS DERIVADOS DEL GRUPO DE CUENTAS DEL CLIENTE
021000*-------------------------------------------------------------*
021100* WS-FACTS SE ARMA UNA VEZ POR CLIENTE EN 21000-ARMO-HECHOS Y
021200* ALIMENTA TANTO EL ROLLUP DE STATUS (21500) COMO LAS REGLAS
021300* DE FEATURES (22000); NINGUN CAMPO DE ACA SE TOCA DESPUES DE
021400* 21500-DERIVO-STATUS, SON "HECHOS" EN EL SENTIDO DE QUE SE
021500* FIJAN UNA SOLA VEZ POR CLIENTE Y SE LEEN MUCHAS VECES.
021600 01  WS-FACTS.
021700* STATUS UNICO DEL CLIENTE, RESULTADO DEL ROLLUP DE 21500.
021800     05  WS-CUSTOMER-STATUS         PIC X(12).
021900* WAVE DE LA PRIMERA CUENTA DEL GRUPO QUE TRAE UNA WAVE VALIDA;
022000* SE USA PARA ARMAR EL TEXTO DE LA RAZON EN 22900-FIJO-FEATURE.
022100     05  WS-CURRENT-WAVE            PIC X(16).
022200* INDICADORES DE QUE TIPO DE CUENTA TIENE EL CLIENTE, USADOS
022300* POR LAS REGLAS 6/7/8 DE FEATURES.
022400     05  WS-HAS-CHECKING            PIC X(01).
022500     05  WS-HAS-SAVINGS-OR-CD       PIC X(01).
022600     05  WS-HAS-LENDING-OR-IRA      PIC X(01).
022700* BANDERAS PARA EL ROLLUP DE STATUS (CADA UNA SE ENCIENDE SI
022800* ALGUNA CUENTA DEL GRUPO CALIFICA; WS-ALL-xxx SE APAGA EN
022900* CUANTO UNA CUENTA NO CALIFICA).
023000     05  WS-ANY-NOT-MIGRATED        PIC X(01).
023100     05  WS-ANY-IN-PROGRESS         PIC X(01).
023200     05  WS-ANY-SCHEDULED           PIC X(01).
023300     05  WS-ALL-MIGRATED            PIC X(01).
023400     05  WS-ALL-EXCLUDED            PIC X(01).
023500     05  FILLER                     PIC X(08).
023600
023700*-------------------------------------------------------------*
023800* TABLA DE DECISIONES POR FEATURE CONOCIDA (FEATURE1-FEATURE4)
023900*-------------------------------------------------------------*
024000* ESTA TABLA SE REARMA DESDE CERO EN CADA CLIENTE (22000-EVALUO
024100* -REGLAS LA LIMPIA); GUARDA, POR CADA UNA DE LAS CUATRO
024200* FEATURES CONOCIDAS, SI ALGUNA REGLA YA LA DECIDIO
024300* (WS-FD-DECIDIDA), CON QUE RESULTADO (WS-FD-ENABLED) Y CON QUE
024400* TEXTO DE RAZON (WS-FD-RAZON).  23100-PROCESO-UNA-FEATURE LA
024500* CONSULTA POR SEARCH PARA CADA FEATURE DE LA SOLICITUD; SI LA
024600* FEATURE SOLICITADA NO ESTA EN LA TABLA O NO FUE DECIDIDA,
024700* CAE EN EL DEFECTO (VER SOLICITUD 10655 DEL HISTORIAL).
024800 01  WS-TABLA-DECISIONES.
024900     03  WS-FD-ENTRY OCCURS 4 TIMES INDEXED BY IDX-FD.
025000         05  WS-FD-NOMBRE           PIC X(20).
025100         05  WS-FD-DECIDIDA         PIC X(01).
025200         05  WS-FD-ENABLED          PIC X(01).
025300         05  WS-FD-RAZON            PIC X(60).
025400     03  FILLER                     PIC X(04).
025500* WS-FD-HALLADA ES EL RESULTADO DEL SEARCH DE 23100; SE
025600* REPITE EL NOMBRE DEL PATRON DE WS-TOT-HALLADO DE ABAJO A
025700* PROPOSITO, ES EL MISMO IDIOMA EN LAS DOS TABLAS DEL PROGRAMA.
025800 77  WS-FD-HALLADA                  PIC X(01).
025900
026000*-------------------------------------------------------------*
026100* CAMPOS DE TRABAJO PARA LA CONSTRUCCION DE LA RAZON
026200*-------------------------------------------------------------*
026300* 22900-FIJO-FEATURE USA ESTOS CUATRO CAMPOS COMO PARAMETROS
026400* DE ENTRADA (LOS LLENA QUIEN LO INVOCA) PARA NO REPETIR EL
026500* STRING DE LA RAZON EN CADA UNA DE LAS REGLAS 1 A 7.
026600 77  WS-FIJO-INDICE                 PIC 9(01) COMP.
026700 77  WS-FIJO-ENABLED                PIC X(01).
026800 77  WS-FIJO-ACCION                 PIC X(08).
026900 77  WS-RAZON-TEMP                  PIC X(60).
027000
027100*-------------------------------------------------------------*
027200* TOTALES DEL RESUMEN POR CUSTOMER-STATUS
027300*-------------------------------------------------------------*
027400* SEIS ENTRADAS PORQUE SON SEIS LOS CUSTOMER-STATUS POSIBLES
027500* (DROPPED, IN_PROGRESS, SCHEDULED, COMPLETED, EXCLUDED,
027600* NOT_IN_SCOPE); LA TABLA SE VA LLENANDO A MEDIDA QUE APARECEN
027700* EN ACCTIN, NO VIENE PRECARGADA, POR ESO EL SEARCH DE
027800* 24110-BUSCO-STATUS TIENE QUE RECORRER SOLO HASTA
027900* WS-TOT-USADOS Y NO HASTA EL OCCURS COMPLETO.
028000 01  WS-TABLA-TOTALES.
028100     03  WS-TOT-ENTRY OCCURS 6 TIMES INDEXED BY IDX-TOT.
028200         05  WS-TOT-STATUS          PIC X(12).
028300         05  WS-TOT-CLIENTES        PIC 9(05) COMP.
028400         05  WS-TOT-ENABLED         PIC 9(06) COMP.
028500         05  WS-TOT-SUPPRESSED      PIC 9(06) COMP.
028600     03  FILLER                     PIC X(04).
028700 77  WS-TOT-USADOS                  PIC 9(02) COMP VALUE ZERO.
028800 77  WS-TOT-HALLADO                 PIC X(01).
028900
029000* TOTALES GENERALES DEL LOTE, INDEPENDIENTES DEL CUSTOMER-
029100* STATUS; SON LOS QUE SALEN EN EL RENGLON "TOTALES" Y EN LA
029200* LINEA "FEATURES EVALUADAS" AL PIE DEL RESUMEN.
029300 77  WS-TOTAL-CLIENTES              PIC 9(07) COMP VALUE ZERO.
029400 77  WS-TOTAL-FEATURES-EVALUADAS    PIC 9(07) COMP VALUE ZERO.
029500 77  WS-TOTAL-FEATURES-ENABLED      PIC 9(07) COMP VALUE ZERO.
029600 77  WS-TOTAL-FEATURES-SUPPRESSED   PIC 9(07) COMP VALUE ZERO.
029700*-------------------------------------------------------------*
029800* CAMPOS EDITADOS PARA IMPRIMIR LOS CONTADORES COMP DEL
029900* RESUMEN; UN MOVE DIRECTO DE COMP A UN CAMPO X DEL RENGLON
030000* NO CONVIERTE LOS DIGITOS, HAY QUE PASAR POR EDICION.
030100*-------------------------------------------------------------*
030200 77  WS-ED-CLIENTES                 PIC ZZZZZZ9.
030300 77  WS-ED-ENABLED                  PIC ZZZZZZZ9.
030400 77  WS-ED-SUPPRESSED               PIC ZZZZZZZZ9.
030500 77  WS-ED-EVALUADAS                PIC ZZZZZZ9.
030600
030700*-------------------------------------------------------------*
030800* FECHA DE CORRIDA PARA EL TITULO DEL RESUMEN
030900*-------------------------------------------------------------*
031000* SE TOMA UNA SOLA VEZ EN 10000-INICIO Y SE ARMA EN FORMATO
031100* MM/DD/AA PARA EL TITULO; EL DEPARTAMENTO OPERA EN USA, POR
031200* ESO EL ORDEN MES/DIA/ANIO Y NO DIA/MES/ANIO.
031300 01  WS-FECHA-CORRIDA                PIC 9(06).
031400 01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
031500     05  WS-FEC-COR-AA               PIC 9(02).
031600     05  WS-FEC-COR-MM                PIC 9(02).
031700     05  WS-FEC-COR-DD                PIC 9(02).
031800 01  WS-FECHA-TITULO                 PIC X(08).
031900
032000*-------------------------------------------------------------*
032100 PROCEDURE DIVISION.
032200*-------------------------------------------------------------*
032300* NUMERACION DE PARRAFOS POR RANGO: 1xxxx LECTURA DE ARCHIVOS
032400* DE ENTRADA, 2xxxx PROCESO DE UN CLIENTE (ARMADO DE HECHOS,
032500* ROLLUP DE STATUS, REGLAS DE FEATURES, GRABACION DE
032600* DECISIONES Y ACUMULACION DE TOTALES), 3xxxx CIERRE E
032700* IMPRESION DEL RESUMEN.  EL PRIMER DIGITO IDENTIFICA LA
032800* ETAPA, IGUAL QUE EN LOS DEMAS LOTES DEL AREA DE MIGRACION.
032900*-------------------------------------------------------------*
033000
033100 00000-CUERPO-PRINCIPAL SECTION.
033200*-----------------------------------
033300* ESQUELETO CLASICO DE LOTE: ABRIR, PROCESAR MIENTRAS HAYA
033400* CUENTAS EN ACCTIN, CERRAR.  ACCTIN MANDA EL QUIEBRE; FEATREQ
033500* SE LEE EN PARALELO DENTRO DE 20000-PROCESO PORQUE TRAE UN
033600* SOLO REGISTRO POR CLIENTE, NO POR CUENTA.
033700     PERFORM 10000-INICIO.
033800     PERFORM 20000-PROCESO
033900         UNTIL FS-ACCTIN-EOF.
034000     PERFORM 30000-FINALIZO.
034100     GOBACK.
034200
034300 10000-INICIO.
034400*-----------------------------------
034500* APERTURA DE LOS CUATRO ARCHIVOS Y ARMADO DE LAS CONSTANTES
034600* DEL LOTE: FECHA DE TITULO DEL RESUMEN Y NOMBRES DE LAS
034700* CUATRO FEATURES CONOCIDAS EN LA TABLA DE DECISIONES (LA
034800* TABLA SE REINICIA POR CLIENTE EN 22000, PERO LOS NOMBRES NO
034900* CAMBIAN NUNCA Y SE CARGAN UNA SOLA VEZ ACA).
035000     OPEN INPUT  ACCTIN
035100                 FEATREQ.
035200     OPEN OUTPUT FEATDEC
035300                 SUMRPT.
035400* CUALQUIER OPEN/READ/WRITE QUE NO TERMINE EN SU FILE STATUS
035500* DE EXITO ARMA WCANCELA CON EL PROGRAMA, EL PARRAFO, EL
035600* RECURSO, LA OPERACION Y EL FILE STATUS, Y LLAMA A LA RUTINA
035700* ESTANDAR DE CANCELACION DEL DEPARTAMENTO; ESTE PROGRAMA NO
035800* TIENE LOGICA DE RECUPERACION PROPIA PARA ERRORES DE I-O, SE
035900* APOYA TODO EN CANCELA (VER PGM CANCELA).  EL MISMO PATRON SE
036000* REPITE EN TODOS LOS DEMAS PARRAFOS QUE HACEN I-O.
036100     IF NOT FS-ACCTIN-OK
036200         MOVE 'MIGRDECI'       TO WCANCELA-PROGRAMA
036300         MOVE '10000-INICIO'   TO WCANCELA-PARRAFO
036400         MOVE 'ACCTIN'         TO WCANCELA-RECURSO
036500         MOVE 'OPEN'           TO WCANCELA-OPERACION
036600         MOVE FS-ACCTIN        TO WCANCELA-CODRET
036700         MOVE SPACES           TO WCANCELA-MENSAJE
036800         CALL 'CANCELA' USING WCANCELA
036900     END-IF.
037000* MISMO PATRON DE CANCELACION QUE EL BLOQUE DE ARRIBA, AHORA
037100* PARA LA APERTURA DE FEATREQ.
037200     IF NOT FS-FEATREQ-OK
037300         MOVE 'MIGRDECI'       TO WCANCELA-PROGRAMA
037400         MOVE '10000-INICIO'   TO WCANCELA-PARRAFO
037500         MOVE 'FEATREQ'        TO WCANCELA-RECURSO
037600         MOVE 'OPEN'           TO WCANCELA-OPERACION
037700         MOVE FS-FEATREQ       TO WCANCELA-CODRET
037800         MOVE SPACES           TO WCANCELA-MENSAJE
037900         CALL 'CANCELA' USING WCANCELA
038000     END-IF.
038100
038200* ACCEPT FROM DATE DEVUELVE AAMMDD; WS-FECHA-CORRIDA-R LO
038300* REDEFINE EN LOS TRES PARES DE DIGITOS Y EL STRING LOS
038400* REACOMODA A MM/DD/AA PARA EL TITULO DEL RESUMEN (SOLICITUD
038500* 11602 DEL HISTORIAL).  NO SE USA NINGUNA FUNCION INTRINSECA,
038600* SOLO REDEFINES Y STRING, COMO EN EL RESTO DE LOS LOTES DEL
038700* DEPARTAMENTO.
038800     ACCEPT WS-FECHA-CORRIDA FROM DATE.
038900     STRING
039000         WS-FEC-COR-MM DELIMITED BY SIZE
039100         '/'            DELIMITED BY SIZE
039200         WS-FEC-COR-DD DELIMITED BY SIZE
039300         '/'            DELIMITED BY SIZE
039400         WS-FEC-COR-AA DELIMITED BY SIZE
039500       INTO WS-FECHA-TITULO
039600     END-STRING.
039700
039800* LAS POSICIONES DE LA TABLA SON FIJAS (1=FEATURE1 ... 4=
039900* FEATURE4); LAS REGLAS DE NEGOCIO DE 22100/22600/22700/22800
040000* REFERENCIAN ESTAS POSICIONES POR NUMERO, NO POR NOMBRE, ASI
040100* QUE SI EL AREA AGREGA UNA FEATURE NUEVA HAY QUE AMPLIAR ACA
040200* Y EL OCCURS 4 TIMES DE WS-TABLA-DECISIONES A LA VEZ.
040300     MOVE 1 TO IDX-FD.
040400     MOVE 'feature1            ' TO WS-FD-NOMBRE (1).
040500     MOVE 'feature2            ' TO WS-FD-NOMBRE (2).
040600     MOVE 'feature3            ' TO WS-FD-NOMBRE (3).
040700     MOVE 'feature4            ' TO WS-FD-NOMBRE (4).
040800
040900* PRIMER LOOK-AHEAD DEL LOTE: SE LEE LA PRIMERA CUENTA ANTES
041000* DE ENTRAR AL PERFORM UNTIL DE 00000-CUERPO-PRINCIPAL PARA
041100* QUE EL PRIMER PASO POR 20000-PROCESO YA TENGA UNA CUENTA
041200* CARGADA EN CTA-REG.
041300     PERFORM 11000-LEO-CUENTA.
041400
041500 20000-PROCESO.
041600*-----------------------------------
041700* PROCESA UN CLIENTE COMPLETO: ARMA LOS HECHOS DEL GRUPO DE
041800* CUENTAS QUE YA ESTA EN CTA-REG, DERIVA EL STATUS, LO SUMA AL
041900* RESUMEN, Y RECIEN DESPUES LEE LA SOLICITUD DE FEATURES DEL
042000* MISMO CLIENTE PARA EVALUAR LAS REGLAS Y GRABAR LAS DECISIONES.
042100     MOVE CTA-CUSTOMER-ID TO WS-CLAVE-GRUPO.
042200     PERFORM 21000-ARMO-HECHOS THRU 21000-FIN.
042300     PERFORM 21500-DERIVO-STATUS.
042400     PERFORM 24100-ACUMULO-CLIENTE.
042500     PERFORM 12000-LEO-SOLICITUD.
042600* LOS DOS ARCHIVOS DEBEN VENIR CASADOS 1 A 1 POR CLIENTE; SI
042700* FEATREQ SE DESALINEA (FALTA UN CLIENTE, SOBRA UNO, O VIENEN
042800* EN OTRO ORDEN) ES UN PROBLEMA DE ARMADO DE ARCHIVOS DE OTRO
042900* PROCESO Y EL LOTE NO TIENE COMO SEGUIR DE FORMA CONFIABLE.
043000* NO ES UN ERROR DE I-O (EL FILE STATUS DE LA LECTURA PUDO SER
043100* '00'), POR ESO SE ARMA WCANCELA A MANO CON CODIGO '99' Y UN
043200* MENSAJE PROPIO EN VEZ DE PROPAGAR FS-FEATREQ.
043300     IF SOL-CUSTOMER-ID NOT = WS-CLAVE-GRUPO
043400         MOVE 'MIGRDECI'        TO WCANCELA-PROGRAMA
043500         MOVE '20000-PROCESO'   TO WCANCELA-PARRAFO
043600         MOVE 'FEATREQ'         TO WCANCELA-RECURSO
043700         MOVE 'MATCH'           TO WCANCELA-OPERACION
043800         MOVE '99'              TO WCANCELA-CODRET
043900         MOVE 'CLIENTE SIN SOLICITUD DE FEATURES - VER ORDEN'
044000                                 TO WCANCELA-MENSAJE
044100         CALL 'CANCELA' USING WCANCELA
044200     ELSE
044300* TRAZA DE DIAGNOSTICO POR CLIENTE (SOLICITUD 11018); SOLO SE
044400* ENCIENDE SI EL JCL TRAE EL UPSI-0 ACTIVO, PORQUE EN UN LOTE
044500* DE PRODUCCION NORMAL EL VOLUMEN DE CLIENTES HARIA ILEGIBLE
044600* EL SYSOUT.
044700         IF WS-TRAZA-ACTIVA
044800             DISPLAY 'MIGRDECI - CLIENTE ' WS-CLAVE-GRUPO
044900                     ' STATUS ' WS-CUSTOMER-STATUS
045000         END-IF
045100         PERFORM 22000-EVALUO-REGLAS
045200         PERFORM 23000-PROCESO-FEATURES
045300     END-IF.
045400
045500 11000-LEO-CUENTA.
045600*-----------------------------------
045700* LECTURA UNICA DE ACCTIN, COMPARTIDA POR EL LOOK-AHEAD INICIAL
045800* DE 10000-INICIO Y POR EL QUIEBRE DE GRUPO DE 21010-SIGUIENTE
045900* -CUENTA.  AL LLEGAR AL FIN DE ARCHIVO SE FUERZA CTA-CUSTOMER
046000* -ID A HIGH-VALUES PARA QUE NUNCA MAS CASE CON WS-CLAVE-GRUPO
046100* Y EL QUIEBRE DE GRUPO TERMINE SOLO, SIN UN IF DE EOF APARTE.
046200     READ ACCTIN INTO CTA-REG
046300         AT END
046400             MOVE HIGH-VALUES TO CTA-CUSTOMER-ID
046500         NOT AT END
046600             CONTINUE
046700     END-READ.
046800* CANCELA SOLO SE LLAMA SI EL FILE STATUS NO ES OK NI EOF;
046900* MISMO PATRON QUE EL RESTO DE LOS I-O DEL PROGRAMA.
047000     IF NOT FS-ACCTIN-OK AND NOT FS-ACCTIN-EOF
047100         MOVE 'MIGRDECI'        TO WCANCELA-PROGRAMA
047200         MOVE '11000-LEO-CUENTA' TO WCANCELA-PARRAFO
047300         MOVE 'ACCTIN'          TO WCANCELA-RECURSO
047400         MOVE 'READ'            TO WCANCELA-OPERACION
047500         MOVE FS-ACCTIN         TO WCANCELA-CODRET
047600         MOVE SPACES            TO WCANCELA-MENSAJE
047700         CALL 'CANCELA' USING WCANCELA
047800     END-IF.
047900
048000 12000-LEO-SOLICITUD.
048100*-----------------------------------
048200* LECTURA DE LA SOLICITUD DE FEATURES DEL CLIENTE QUE ACABA DE
048300* TERMINAR SU GRUPO DE CUENTAS; IGUAL QUE EN 11000, EL FIN DE
048400* ARCHIVO SE MARCA CON HIGH-VALUES EN LA CLAVE PARA QUE EL
048500* PROXIMO COTEJO EN 20000-PROCESO LO DETECTE COMO DESALINEADO.
048600     READ FEATREQ INTO SOL-REG
048700         AT END
048800             MOVE HIGH-VALUES TO SOL-CUSTOMER-ID
048900         NOT AT END
049000             CONTINUE
049100     END-READ.
049200* MISMO PATRON DE CANCELACION QUE 11000-LEO-CUENTA, AHORA
049300* SOBRE FEATREQ.
049400     IF NOT FS-FEATREQ-OK AND NOT FS-FEATREQ-EOF
049500         MOVE 'MIGRDECI'        TO WCANCELA-PROGRAMA
049600         MOVE '12000-LEO-SOLIC' TO WCANCELA-PARRAFO
049700         MOVE 'FEATREQ'         TO WCANCELA-RECURSO
049800         MOVE 'READ'            TO WCANCELA-OPERACION
049900         MOVE FS-FEATREQ        TO WCANCELA-CODRET
050000         MOVE SPACES            TO WCANCELA-MENSAJE
050100         CALL 'CANCELA' USING WCANCELA
050200     END-IF.
050300
050400 21000-ARMO-HECHOS.
050500*-----------------------------------
050600* REINICIA WS-FACTS PARA EL CLIENTE QUE EMPIEZA Y ACUMULA LA
050700* PRIMERA CUENTA (QUE YA ESTA LEIDA EN CTA-REG); EL RESTO DE
050800* LAS CUENTAS DEL MISMO CLIENTE SE ACUMULAN EN EL LOOP DE
050900* 21010-SIGUIENTE-CUENTA.  SE SALE A 21000-FIN, NO A UN RETURN
051000* DE PARRAFO COMUN, PORQUE ESTE ES UN PERFORM THRU CLASICO.
051100     MOVE 'N' TO WS-HAS-CHECKING
051200                 WS-HAS-SAVINGS-OR-CD
051300                 WS-HAS-LENDING-OR-IRA
051400                 WS-ANY-NOT-MIGRATED
051500                 WS-ANY-IN-PROGRESS
051600                 WS-ANY-SCHEDULED.
051700     MOVE 'Y' TO WS-ALL-MIGRATED
051800                 WS-ALL-EXCLUDED.
051900     MOVE 'NOT_APPLICABLE  ' TO WS-CURRENT-WAVE.
052000     MOVE ZERO TO WS-CANT-CUENTAS-CLIENTE.
052100
052200     PERFORM 21100-ACUMULO-CUENTA.
052300
052400* QUIEBRE DE GRUPO POR GO TO, AL ESTILO CLASICO DEL DEPARTAMENTO:
052500* MIENTRAS LA PROXIMA CUENTA LEIDA SIGA PERTENECIENDO AL MISMO
052600* CLIENTE, SE ACUMULA Y SE VUELVE A LEER; EN CUANTO CAMBIA LA
052700* CLAVE (O SE LLEGA A HIGH-VALUES POR FIN DE ACCTIN) EL PARRAFO
052800* CAE POR SU PROPIO FINAL A 21000-FIN, DEJANDO LA CUENTA DEL
052900* CLIENTE SIGUIENTE YA LEIDA Y LISTA PARA EL PROXIMO GRUPO.
053000 21010-SIGUIENTE-CUENTA.
053100     PERFORM 11000-LEO-CUENTA.
053200     IF CTA-CUSTOMER-ID = WS-CLAVE-GRUPO
053300         PERFORM 21100-ACUMULO-CUENTA
053400         GO TO 21010-SIGUIENTE-CUENTA
053500     END-IF.
053600
053700 21000-FIN.
053800     EXIT.
053900
054000 21100-ACUMULO-CUENTA.
054100*-----------------------------------
054200* ACUMULA UNA CUENTA DENTRO DE WS-FACTS.  CADA IF ES UNA
054300* PREGUNTA INDEPENDIENTE SOBRE LA CUENTA ACTUAL; NINGUNO
054400* DEPENDE DE LOS OTROS, POR ESO NO HAY EVALUATE NI ELSE -- UNA
054500* MISMA CUENTA PUEDE, POR EJEMPLO, SER CHECKING Y ESTAR
054600* IN_PROGRESS AL MISMO TIEMPO Y PRENDER LAS DOS BANDERAS.
054700     ADD 1 TO WS-CANT-CUENTAS-CLIENTE.
054800
054900* SAVINGS Y CD COMPARTEN LA MISMA BANDERA (REGLA 6 LAS TRATA
055000* IGUAL); LO MISMO LENDING E IRA PARA LA REGLA 8.
055100     IF CTA-TIPO-CHECKING
055200         MOVE 'Y' TO WS-HAS-CHECKING
055300     END-IF.
055400     IF CTA-TIPO-SAVINGS OR CTA-TIPO-CD
055500         MOVE 'Y' TO WS-HAS-SAVINGS-OR-CD
055600     END-IF.
055700     IF CTA-TIPO-LENDING OR CTA-TIPO-IRA
055800         MOVE 'Y' TO WS-HAS-LENDING-OR-IRA
055900     END-IF.
056000
056100* ESTAS CUATRO BANDERAS ALIMENTAN EL ROLLUP DE 21500; SOLO
056200* HACE FALTA QUE UNA CUENTA DEL CLIENTE PRENDA ANY-xxx, PERO
056300* TODAS LAS CUENTAS TIENEN QUE CUMPLIR PARA QUE SIGA PRENDIDO
056400* ALL-MIGRATED/ALL-EXCLUDED (POR ESO EMPIEZAN EN 'Y' Y SE
056500* APAGAN, EN VEZ DE EMPEZAR EN 'N' Y PRENDERSE).
056600     IF CTA-STAT-NOT-MIGRATED
056700         MOVE 'Y' TO WS-ANY-NOT-MIGRATED
056800     END-IF.
056900     IF CTA-STAT-IN-PROGRESS
057000         MOVE 'Y' TO WS-ANY-IN-PROGRESS
057100     END-IF.
057200     IF CTA-STAT-SCHEDULED
057300         MOVE 'Y' TO WS-ANY-SCHEDULED
057400     END-IF.
057500     IF NOT CTA-STAT-MIGRATED
057600         MOVE 'N' TO WS-ALL-MIGRATED
057700     END-IF.
057800     IF NOT CTA-STAT-EXCLUDED
057900         MOVE 'N' TO WS-ALL-EXCLUDED
058000     END-IF.
058100
058200* LA WAVE QUE SE MUESTRA EN LA RAZON ES LA PRIMERA WAVE VALIDA
058300* QUE APARECE ENTRE LAS CUENTAS DEL CLIENTE; UNA VEZ FIJADA NO
058400* SE PISA CON LA WAVE DE LAS CUENTAS SIGUIENTES, AUNQUE
058500* DIFIERAN (EN LA PRACTICA TODAS LAS CUENTAS DE UN MISMO
058600* CLIENTE COMPARTEN WAVE, PERO EL LOTE NO DEPENDE DE ESO).
058700     IF WS-CURRENT-WAVE = 'NOT_APPLICABLE  '
058800         IF CTA-MIGRATION-WAVE NOT = SPACES
058900         AND CTA-MIGRATION-WAVE NOT = 'NOT_APPLICABLE  '
059000             MOVE CTA-MIGRATION-WAVE TO WS-CURRENT-WAVE
059100         END-IF
059200     END-IF.
059300
059400 21500-DERIVO-STATUS.
059500*-----------------------------------
059600* REGLA DE PRIORIDAD PARA EL ROLLUP DEL STATUS DEL CLIENTE,
059700* EN ESTE ORDEN ESTRICTO.  UN CLIENTE TIENE UN SOLO STATUS
059800* AUNQUE SUS CUENTAS TENGAN STATUS DISTINTOS ENTRE SI; LA
059900* PRIMERA CONDICION QUE PRENDE GANA, POR ESO EL ORDEN DE LOS
060000* WHEN NO SE PUEDE REACOMODAR SIN CAMBIAR EL RESULTADO:
060100*
060200*  1) SIN CUENTAS EN ACCTIN              -> NOT_IN_SCOPE
060300*     (CLIENTE AJENO A ESTA MIGRACION; SOLICITUD 10930).
060400*  2) ALGUNA CUENTA NOT_MIGRATED         -> DROPPED
060500*     (BASTA UNA SOLA CUENTA SIN MIGRAR PARA FRENAR TODO EL
060600*     CLIENTE, AUNQUE EL RESTO YA HAYA MIGRADO).
060700*  3) ALGUNA CUENTA IN_PROGRESS          -> IN_PROGRESS
060800*  4) ALGUNA CUENTA SCHEDULED (Y NINGUNA EN LAS DOS DE ARRIBA)
060900*                                        -> SCHEDULED
061000*  5) TODAS LAS CUENTAS MIGRATED         -> COMPLETED
061100*  6) TODAS LAS CUENTAS EXCLUDED         -> EXCLUDED
061200*  OTHER) MEZCLA QUE NO ENCAJA EN NINGUNA DE LAS ANTERIORES
061300*                                        -> NOT_IN_SCOPE
061400     EVALUATE TRUE
061500         WHEN WS-CANT-CUENTAS-CLIENTE = ZERO
061600              MOVE 'NOT_IN_SCOPE' TO WS-CUSTOMER-STATUS
061700         WHEN WS-ANY-NOT-MIGRATED = 'Y'
061800              MOVE 'DROPPED     ' TO WS-CUSTOMER-STATUS
061900         WHEN WS-ANY-IN-PROGRESS = 'Y'
062000              MOVE 'IN_PROGRESS ' TO WS-CUSTOMER-STATUS
062100         WHEN WS-ANY-SCHEDULED = 'Y'
062200              MOVE 'SCHEDULED   ' TO WS-CUSTOMER-STATUS
062300         WHEN WS-ALL-MIGRATED = 'Y'
062400              MOVE 'COMPLETED   ' TO WS-CUSTOMER-STATUS
062500         WHEN WS-ALL-EXCLUDED = 'Y'
062600              MOVE 'EXCLUDED    ' TO WS-CUSTOMER-STATUS
062700         WHEN OTHER
062800              MOVE 'NOT_IN_SCOPE' TO WS-CUSTOMER-STATUS
062900     END-EVALUATE.
063000
063100 22000-EVALUO-REGLAS.
063200*-----------------------------------
063300* ORQUESTA LAS OCHO REGLAS DE FEATURES DEL AREA DE MIGRACION
063400* SOBRE EL CLIENTE ACTUAL.  PRIMERO SE LIMPIA LA TABLA DE
063500* DECISIONES (NINGUNA FEATURE DECIDIDA TODAVIA) Y LUEGO SE
063600* PERFORMAN LOS CUATRO PARRAFOS DE REGLA EN UN ORDEN FIJO: LAS
063700* REGLAS POR STATUS (1 A 5) PRIMERO, PORQUE SON LAS QUE FIJAN
063800* FEATURE1/FEATURE2 COMO PUNTO DE PARTIDA; RECIEN DESPUES LAS
063900* REGLAS POR TIPO DE CUENTA (6, 7 Y 8) QUE PUEDEN QUITAR
064000* FEATURE3/FEATURE4 SEGUN EL RIESGO DE SALDO.  EL ORDEN
064100* IMPORTA PORQUE 22900-FIJO-FEATURE SOBRESCRIBE SIN PREGUNTAR
064200* SI LA POSICION YA ESTABA DECIDIDA.
064300     MOVE 'N' TO WS-FD-DECIDIDA (1)
064400                 WS-FD-DECIDIDA (2)
064500                 WS-FD-DECIDIDA (3)
064600                 WS-FD-DECIDIDA (4).
064700     PERFORM 22100-REGLA-STATUS.
064800     PERFORM 22600-REGLA-SAVINGS-CD.
064900     PERFORM 22700-REGLA-CHECKING.
065000     PERFORM 22800-REGLA-LENDING-IRA.
065100
065200 22100-REGLA-STATUS.
065300*-----------------------------------
065400* REGLAS 1 A 5 - DEPENDEN UNICAMENTE DEL STATUS DEL CLIENTE
065500* (WS-CUSTOMER-STATUS, YA DERIVADO EN 21500-DERIVO-STATUS) Y
065600* FIJAN FEATURE1 Y FEATURE2 PARA TODO EL CLIENTE.  CADA WHEN
065700* LLAMA DOS VECES A 22900-FIJO-FEATURE, UNA POR FEATURE1
065800* (WS-FIJO-INDICE = 1) Y OTRA POR FEATURE2 (= 2); EL PARRAFO
065900* COMUN ARMA EL TEXTO DE LA RAZON Y GRABA LA DECISION EN LA
066000* TABLA, ASI QUE ACA SOLO SE DECIDE QUE VALOR VA EN CADA UNA.
066100*
066200* REGLA 1 (DROPPED)      - FEATURE1 DISABLED.
066300* REGLA 2 (DROPPED)      - FEATURE2 DISABLED.
066400* REGLA 3 (IN_PROGRESS)  - FEATURE1 DISABLED, FEATURE2 ENABLED.
066500* REGLA 4 (SCHEDULED/COMPLETED) - FEATURE1 Y FEATURE2 ENABLED.
066600     EVALUATE WS-CUSTOMER-STATUS
066700         WHEN 'DROPPED     '
066800              MOVE 1 TO WS-FIJO-INDICE
066900              MOVE 'N' TO WS-FIJO-ENABLED
067000              MOVE 'disabled' TO WS-FIJO-ACCION
067100              PERFORM 22900-FIJO-FEATURE
067200              MOVE 2 TO WS-FIJO-INDICE
067300              MOVE 'N' TO WS-FIJO-ENABLED
067400              MOVE 'disabled' TO WS-FIJO-ACCION
067500              PERFORM 22900-FIJO-FEATURE
067600* EL CLIENTE QUE SIGUE EN PROCESO DE MIGRACION (IN_PROGRESS)
067700* TODAVIA CONVIVE CON EL CORE VIEJO; FEATURE1 SE APAGA PORQUE
067800* DEPENDE DE DATOS QUE SOLO EXISTEN DEL LADO NUEVO, PERO
067900* FEATURE2 YA PUEDE PRENDERSE PORQUE NO TIENE ESA DEPENDENCIA.
068000         WHEN 'IN_PROGRESS '
068100              MOVE 1 TO WS-FIJO-INDICE
068200              MOVE 'N' TO WS-FIJO-ENABLED
068300              MOVE 'disabled' TO WS-FIJO-ACCION
068400              PERFORM 22900-FIJO-FEATURE
068500              MOVE 2 TO WS-FIJO-INDICE
068600              MOVE 'Y' TO WS-FIJO-ENABLED
068700              MOVE 'enabled ' TO WS-FIJO-ACCION
068800              PERFORM 22900-FIJO-FEATURE
068900* SCHEDULED Y COMPLETED SE TRATAN IGUAL PORQUE EN LOS DOS
069000* CASOS EL CORE NUEVO YA TIENE (O VA A TENER EN LA PROXIMA
069100* VENTANA) LOS DATOS NECESARIOS PARA LAS DOS FEATURES.
069200         WHEN 'SCHEDULED   '
069300              MOVE 1 TO WS-FIJO-INDICE
069400              MOVE 'Y' TO WS-FIJO-ENABLED
069500              MOVE 'enabled ' TO WS-FIJO-ACCION
069600              PERFORM 22900-FIJO-FEATURE
069700              MOVE 2 TO WS-FIJO-INDICE
069800              MOVE 'Y' TO WS-FIJO-ENABLED
069900              MOVE 'enabled ' TO WS-FIJO-ACCION
070000              PERFORM 22900-FIJO-FEATURE
070100         WHEN 'COMPLETED   '
070200              MOVE 1 TO WS-FIJO-INDICE
070300              MOVE 'Y' TO WS-FIJO-ENABLED
070400              MOVE 'enabled ' TO WS-FIJO-ACCION
070500              PERFORM 22900-FIJO-FEATURE
070600              MOVE 2 TO WS-FIJO-INDICE
070700              MOVE 'Y' TO WS-FIJO-ENABLED
070800              MOVE 'enabled ' TO WS-FIJO-ACCION
070900              PERFORM 22900-FIJO-FEATURE
071000* REGLA 5 - EXCLUDED NO FIJA NINGUNA DECISION; SE DEJA QUE
071100* FEATURE1/FEATURE2 CAIGAN EN EL DEFECTO (HABILITADAS SIN
071200* RAZON ESPECIFICA, SOLICITUD 10655).  NOT_IN_SCOPE CAE EN EL
071300* MISMO WHEN OTHER POR LA MISMA RAZON: EL CLIENTE NO TIENE
071400* CUENTAS DE MIGRACION, NO HAY NADA QUE RESTRINGIR.
071500         WHEN 'EXCLUDED    '
071600              CONTINUE
071700         WHEN OTHER
071800              CONTINUE
071900     END-EVALUATE.
072000
072100 22600-REGLA-SAVINGS-CD.
072200*-----------------------------------
072300* REGLA 6 - CLIENTE CON CUENTA DE AHORRO O PLAZO FIJO, EN
072400* MIGRACION, PIERDE FEATURE3 POR RIESGO DE INCONSISTENCIA
072500* DE SALDOS ENTRE PLATAFORMAS.
072600* SOLO APLICA SI EL CLIENTE ESTA IN_PROGRESS O SCHEDULED; UN
072700* CLIENTE DROPPED O EXCLUDED YA NO ESTA EN VIAS DE MIGRAR Y NO
072800* TIENE SENTIDO RESTRINGIRLE NADA POR RIESGO DE SALDO, Y UNO
072900* COMPLETED YA TERMINO LA MIGRACION, NO HAY DOS PLATAFORMAS
073000* QUE PUEDAN QUEDAR INCONSISTENTES.
073100     IF WS-HAS-SAVINGS-OR-CD = 'Y'
073200     AND (WS-CUSTOMER-STATUS = 'IN_PROGRESS '
073300          OR WS-CUSTOMER-STATUS = 'SCHEDULED   ')
073400         MOVE 3 TO WS-FIJO-INDICE
073500         MOVE 'N' TO WS-FIJO-ENABLED
073600         MOVE 'disabled' TO WS-FIJO-ACCION
073700         PERFORM 22900-FIJO-FEATURE
073800     END-IF.
073900
074000 22700-REGLA-CHECKING.
074100*-----------------------------------
074200* REGLA 7 - CLIENTE CON CUENTA CORRIENTE EN PROCESO DE
074300* MIGRACION PIERDE FEATURE4 MIENTRAS DURE EL PROCESO.
074400* A DIFERENCIA DE LA REGLA 6, ESTA SOLO MIRA IN_PROGRESS Y NO
074500* SCHEDULED, PORQUE EL RIESGO DE FEATURE4 ES SOBRE MOVIMIENTOS
074600* QUE TODAVIA SE ESTAN REPLICANDO ENTRE PLATAFORMAS, NO SOBRE
074700* SALDOS; UN CLIENTE SCHEDULED AUN NO EMPEZO A MIGRAR CUENTAS
074800* Y NO TIENE ESE RIESGO TODAVIA.
074900     IF WS-HAS-CHECKING = 'Y'
075000     AND WS-CUSTOMER-STATUS = 'IN_PROGRESS '
075100         MOVE 4 TO WS-FIJO-INDICE
075200         MOVE 'N' TO WS-FIJO-ENABLED
075300         MOVE 'disabled' TO WS-FIJO-ACCION
075400         PERFORM 22900-FIJO-FEATURE
075500     END-IF.
075600
075700 22800-REGLA-LENDING-IRA.
075800*-----------------------------------
075900* REGLA 8 - EL CLIENTE CUYAS CUENTAS SON SOLO DE PRESTAMO O
076000* IRA NO CARGA EL RIESGO DE SALDO DE LAS CUENTAS TRANSACCIO-
076100* NALES; FEATURE3 Y FEATURE4 QUEDAN SIN DECIDIR AQUI (YA
076200* FUERON DECIDIDAS O NO EN 22600/22700) Y CAEN EN EL DEFECTO.
076300* EL PARRAFO EXISTE VACIO A PROPOSITO: DOCUMENTA LA REGLA 8
076400* COMO UNA NO-REGLA PARA QUE QUEDE EXPLICITO EN EL PROGRAMA,
076500* EN VEZ DE QUE UN MANTENEDOR FUTURO SE PREGUNTE POR QUE LAS
076600* CUENTAS DE LENDING/IRA NO TIENEN NINGUN PARRAFO DE REGLA.
076700     CONTINUE.
076800
076900 22900-FIJO-FEATURE.
077000*-----------------------------------
077100* PARRAFO COMUN A TODAS LAS REGLAS DE FEATURES: ARMA EL TEXTO
077200* DE LA RAZON EN EL FORMATO "<WAVE>: <FEATURE> <ENABLED/
077300* DISABLED>" Y GRABA LA DECISION EN LA POSICION WS-FIJO-INDICE
077400* DE LA TABLA.  QUIEN LO LLAMA YA DEJO CARGADOS WS-FIJO-INDICE,
077500* WS-FIJO-ENABLED Y WS-FIJO-ACCION; ESTE PARRAFO NO DECIDE
077600* NADA, SOLO FORMATEA Y GRABA.
077700     SET IDX-FD TO WS-FIJO-INDICE.
077800* EL FORMATO DE LA RAZON ES FIJO PARA TODAS LAS FEATURES Y
077900* TODAS LAS REGLAS: "<WAVE>: <FEATURE> <enabled/disabled>",
078000* POR EJEMPLO "wave3: feature1 disabled".  EL AREA DE
078100* MIGRACION LO PIDIO ASI PARA PODER FILTRAR FEATDEC POR WAVE
078200* Y POR FEATURE CON UNA SIMPLE BUSQUEDA DE TEXTO, SIN TENER
078300* QUE ABRIR EL LAYOUT DEL REGISTRO.
078400     STRING
078500         WS-CURRENT-WAVE        DELIMITED BY SPACE
078600         ': '                   DELIMITED BY SIZE
078700         WS-FD-NOMBRE (IDX-FD)  DELIMITED BY SPACE
078800         ' '                    DELIMITED BY SIZE
078900         WS-FIJO-ACCION         DELIMITED BY SPACE
079000       INTO WS-RAZON-TEMP
079100     END-STRING.
079200* SE GRABA EN LA TABLA Y SE MARCA DECIDIDA='Y' RECIEN AL FINAL,
079300* DESPUES DE ARMAR LA RAZON, PARA QUE 23100-PROCESO-UNA-FEATURE
079400* NUNCA ENCUENTRE UNA ENTRADA A MEDIO LLENAR.
079500     MOVE WS-FIJO-ENABLED  TO WS-FD-ENABLED (IDX-FD).
079600     MOVE WS-RAZON-TEMP    TO WS-FD-RAZON (IDX-FD).
079700     MOVE 'Y'              TO WS-FD-DECIDIDA (IDX-FD).
079800
079900 23000-PROCESO-FEATURES.
080000*-----------------------------------
080100* RECORRE LAS FEATURES DE LA SOLICITUD DEL CLIENTE (SOL-
080200* FEATURE-COUNT PUEDE SER DE 1 A 20) Y PROCESA CADA UNA POR
080300* SEPARADO; LAS DECISIONES YA QUEDARON ARMADAS EN LA TABLA DE
080400* 22000-EVALUO-REGLAS, ESTE PARRAFO SOLO LAS APLICA FEATURE A
080500* FEATURE DE LA SOLICITUD.
080600     PERFORM 23100-PROCESO-UNA-FEATURE
080700         VARYING IDX-SOL-FEATURE FROM 1 BY 1
080800         UNTIL IDX-SOL-FEATURE > SOL-FEATURE-COUNT.
080900
081000 23100-PROCESO-UNA-FEATURE.
081100*-----------------------------------
081200* DECIDE UNA FEATURE PUNTUAL DE LA SOLICITUD.  SE BUSCA EL
081300* NOMBRE DE LA FEATURE EN LA TABLA DE DECISIONES ARMADA POR
081400* 22000-EVALUO-REGLAS; SI APARECE Y QUEDO MARCADA COMO
081500* DECIDIDA (WS-FD-DECIDIDA = 'Y'), SE COPIA SU RESULTADO Y SU
081600* RAZON A LA DECISION DE SALIDA.  SI LA FEATURE SOLICITADA NO
081700* ESTA ENTRE LAS CUATRO CONOCIDAS, O ESTA PERO NINGUNA REGLA
081800* LA TOCO, CAE EN EL DEFECTO DEL PARRAFO SIGUIENTE.
081900     MOVE SOL-CUSTOMER-ID                     TO DEC-CUSTOMER-ID.
082000     MOVE SOL-FEATURE-CODE (IDX-SOL-FEATURE)
082100       TO DEC-FEATURE-CODE.
082200     MOVE 'N' TO WS-FD-HALLADA.
082300
082400* EL SEARCH RECORRE LAS CUATRO ENTRADAS FIJAS (FEATURE1 A
082500* FEATURE4) BUSCANDO EL NOMBRE Y EL FLAG DE DECIDIDA JUNTOS;
082600* SI CUALQUIERA DE LAS DOS CONDICIONES FALLA, SIGUE BUSCANDO
082700* HASTA AGOTAR LA TABLA Y CAER EN EL AT END.
082800     SET IDX-FD TO 1.
082900     SEARCH WS-FD-ENTRY
083000         AT END
083100             MOVE 'N' TO WS-FD-HALLADA
083200         WHEN WS-FD-NOMBRE (IDX-FD) =
083300              SOL-FEATURE-CODE (IDX-SOL-FEATURE)
083400          AND WS-FD-DECIDIDA (IDX-FD) = 'Y'
083500             MOVE 'Y' TO WS-FD-HALLADA
083600             MOVE WS-FD-ENABLED (IDX-FD) TO DEC-FEATURE-ENABLED
083700             MOVE WS-FD-RAZON (IDX-FD)   TO DEC-DECISION-REASON
083800     END-SEARCH.
083900
084000* DEFECTO DEL AREA (SOLICITUD 10655, VER HISTORIAL): TODA
084100* FEATURE QUE NINGUNA REGLA DECIDIO QUEDA HABILITADA, NO
084200* SUPRIMIDA.  ANTES DE ESA SOLICITUD EL LOTE NO GRABABA NADA
084300* EN ESTE CASO Y EL CONTEO DE FEATURES EVALUADAS DEL AREA NO
084400* CERRABA CONTRA LA CANTIDAD DE FEATURES SOLICITADAS.
084500     IF WS-FD-HALLADA = 'N'
084600         MOVE 'Y' TO DEC-FEATURE-ENABLED
084700         MOVE 'Default: Feature enabled (not specified in rules)'
084800                  TO DEC-DECISION-REASON
084900     END-IF.
085000
085100     PERFORM 23500-GRABO-DECISION.
085200     PERFORM 24200-ACUMULO-FEATURE.
085300
085400 23500-GRABO-DECISION.
085500*-----------------------------------
085600* GRABA UN REGISTRO DE FEATDEC POR CADA FEATURE PROCESADA EN
085700* 23100; DEC-REG YA TRAE CUSTOMER-ID, FEATURE-CODE, EL FLAG
085800* ENABLED/DISABLED Y LA RAZON ARMADOS POR EL PARRAFO LLAMADOR.
085900     WRITE REG-FEATDEC-FD FROM DEC-REG.
086000* MISMO PATRON DE CANCELACION; UN FEATDEC QUE NO ESCRIBE ES
086100* TAN GRAVE COMO UN ACCTIN QUE NO ABRE, LAS DECISIONES DE ESTE
086200* CLIENTE EN ADELANTE SE PERDERIAN SIN QUE NADIE SE ENTERE.
086300     IF NOT FS-FEATDEC-OK
086400         MOVE 'MIGRDECI'          TO WCANCELA-PROGRAMA
086500         MOVE '23500-GRABO-DECI'  TO WCANCELA-PARRAFO
086600         MOVE 'FEATDEC'           TO WCANCELA-RECURSO
086700         MOVE 'WRITE'             TO WCANCELA-OPERACION
086800         MOVE FS-FEATDEC          TO WCANCELA-CODRET
086900         MOVE SPACES              TO WCANCELA-MENSAJE
087000         CALL 'CANCELA' USING WCANCELA
087100     END-IF.
087200
087300 24100-ACUMULO-CLIENTE.
087400*-----------------------------------
087500* SUMA UN CLIENTE AL RENGLON DEL RESUMEN QUE CORRESPONDE A SU
087600* CUSTOMER-STATUS.  SI ES LA PRIMERA VEZ QUE APARECE ESE
087700* STATUS EN LA CORRIDA, SE ABRE UNA ENTRADA NUEVA EN LA TABLA
087800* DE TOTALES (WS-TOT-USADOS AVANZA DE 1 EN 1, NUNCA SE REUSA
087900* NI SE ORDENA; LA TABLA QUEDA EN EL ORDEN EN QUE FUERON
088000* APARECIENDO LOS STATUS EN ACCTIN).
088100     PERFORM 24110-BUSCO-STATUS.
088200     IF WS-TOT-HALLADO = 'N'
088300         ADD 1 TO WS-TOT-USADOS
088400         SET IDX-TOT TO WS-TOT-USADOS
088500         MOVE WS-CUSTOMER-STATUS TO WS-TOT-STATUS (IDX-TOT)
088600         MOVE ZERO TO WS-TOT-CLIENTES (IDX-TOT)
088700                      WS-TOT-ENABLED (IDX-TOT)
088800                      WS-TOT-SUPPRESSED (IDX-TOT)
088900     END-IF.
089000     ADD 1 TO WS-TOT-CLIENTES (IDX-TOT).
089100     ADD 1 TO WS-TOTAL-CLIENTES.
089200
089300 24110-BUSCO-STATUS.
089400*-----------------------------------
089500* BUSQUEDA COMUN A 24100 Y 24200: UBICA (O INFORMA QUE NO
089600* EXISTE TODAVIA) LA ENTRADA DE WS-TABLA-TOTALES PARA EL
089700* CUSTOMER-STATUS ACTUAL, DEJANDO IDX-TOT POSICIONADO PARA QUE
089800* EL PARRAFO LLAMADOR SIGA ACUMULANDO SOBRE ESA ENTRADA.
089900     MOVE 'N' TO WS-TOT-HALLADO.
090000     SET IDX-TOT TO 1.
090100     SEARCH WS-TOT-ENTRY
090200         AT END
090300             MOVE 'N' TO WS-TOT-HALLADO
090400         WHEN WS-TOT-STATUS (IDX-TOT) = WS-CUSTOMER-STATUS
090500             MOVE 'Y' TO WS-TOT-HALLADO
090600     END-SEARCH.
090700
090800 24200-ACUMULO-FEATURE.
090900*-----------------------------------
091000* SUMA UNA DECISION DE FEATURE (LA QUE ACABA DE GRABAR 23500)
091100* AL CONTADOR DE ENABLED O SUPPRESSED DEL RENGLON DE STATUS
091200* DEL CLIENTE, Y A SU VEZ AL TOTAL GENERAL DE ENABLED/
091300* SUPPRESSED/EVALUADAS DEL LOTE.  LA ENTRADA DE WS-TABLA-
091400* TOTALES YA EXISTE A ESTA ALTURA PORQUE 24100-ACUMULO-CLIENTE
091500* SE PERFORMA ANTES, POR CLIENTE, EN 20000-PROCESO.
091600     PERFORM 24110-BUSCO-STATUS.
091700     IF DEC-FEATURE-ES-ENABLED
091800         ADD 1 TO WS-TOT-ENABLED (IDX-TOT)
091900         ADD 1 TO WS-TOTAL-FEATURES-ENABLED
092000     ELSE
092100         ADD 1 TO WS-TOT-SUPPRESSED (IDX-TOT)
092200         ADD 1 TO WS-TOTAL-FEATURES-SUPPRESSED
092300     END-IF.
092400     ADD 1 TO WS-TOTAL-FEATURES-EVALUADAS.
092500
092600 30000-FINALIZO.
092700*-----------------------------------
092800* CIERRE DEL LOTE: PRIMERO SE IMPRIME EL RESUMEN (TODAVIA CON
092900* LOS CUATRO ARCHIVOS ABIERTOS, PORQUE SUMRPT SE ESCRIBE ACA)
093000* Y RECIEN DESPUES SE CIERRAN LOS CUATRO.
093100     PERFORM 31000-IMPRIMO-REPORTE.
093200     CLOSE ACCTIN
093300           FEATREQ
093400           FEATDEC
093500           SUMRPT.
093600
093700 31000-IMPRIMO-REPORTE.
093800*-----------------------------------
093900* ARMA EL RESUMEN COMPLETO EN TRES TRAMOS: TITULOS, UN
094000* RENGLON DE DETALLE POR CADA CUSTOMER-STATUS QUE APARECIO EN
094100* LA CORRIDA (SOLO LOS USADOS, WS-TOT-USADOS, NO LAS SEIS
094200* ENTRADAS DEL OCCURS) Y POR ULTIMO LOS TOTALES GENERALES.
094300     PERFORM 31100-IMPRIMO-TITULOS.
094400     PERFORM 31200-IMPRIMO-DETALLE
094500         VARYING IDX-TOT FROM 1 BY 1
094600         UNTIL IDX-TOT > WS-TOT-USADOS.
094700     PERFORM 31300-IMPRIMO-TOTALES.
094800
094900 31100-IMPRIMO-TITULOS.
095000*-----------------------------------
095100* TRES RENGLONES DE CARATULA: NOMBRE DEL RESUMEN, FECHA DE
095200* CORRIDA (YA ARMADA EN WS-FECHA-TITULO POR 10000-INICIO) Y
095300* LOS ENCABEZADOS DE COLUMNA DEL DETALLE QUE SIGUE.
095400     MOVE SPACES TO WLINEA.
095500     MOVE 'RESUMEN DECISION DE FEATURES POR MIGRACION' TO P1.
095600     PERFORM 31900-GRABO-RENGLON.
095700     MOVE SPACES TO WLINEA.
095800     MOVE 'CORRIDA: ' TO P1.
095900     MOVE WS-FECHA-TITULO TO P14.
096000     PERFORM 31900-GRABO-RENGLON.
096100     MOVE SPACES TO WLINEA.
096200     MOVE 'STATUS'     TO P1.
096300     MOVE 'CLIENTES'   TO P14.
096400     MOVE 'ENABLED'    TO P21.
096500     MOVE 'SUPPRESS'   TO P29.
096600     PERFORM 31900-GRABO-RENGLON.
096700
096800 31200-IMPRIMO-DETALLE.
096900*-----------------------------------
097000* UN RENGLON POR CADA ENTRADA USADA DE WS-TABLA-TOTALES (EL
097100* VARYING DE 31000 LA RECORRE EN EL ORDEN EN QUE FUERON
097200* APARECIENDO LOS STATUS, NO ALFABETICO).  LOS TRES CONTADORES
097300* SON COMP Y NO SE PUEDEN MOVER DIRECTO A LOS CAMPOS X DEL
097400* RENGLON -- EL MOVE NO CONVIERTE LOS DIGITOS, SOLO COPIA LOS
097500* BYTES BINARIOS -- POR ESO CADA UNO PASA PRIMERO POR SU CAMPO
097600* EDITADO WS-ED-xxx (DEFINIDO EN WORKING-STORAGE) Y DE AHI AL
097700* CAMPO DE IMPRESION.
097800* P1/P14/P21/P29 SON LAS POSICIONES DE COLUMNA DEFINIDAS EN EL
097900* REDEFINES DE WLINREP; SE USAN LAS MISMAS EN TITULOS, DETALLE
098000* Y TOTALES PARA QUE LAS COLUMNAS QUEDEN ALINEADAS EN TODO EL
098100* RESUMEN.
098200     MOVE SPACES TO WLINEA.
098300     MOVE WS-TOT-STATUS (IDX-TOT)     TO P1.
098400     MOVE WS-TOT-CLIENTES (IDX-TOT)   TO WS-ED-CLIENTES.
098500     MOVE WS-ED-CLIENTES              TO P14.
098600     MOVE WS-TOT-ENABLED (IDX-TOT)    TO WS-ED-ENABLED.
098700     MOVE WS-ED-ENABLED               TO P21.
098800     MOVE WS-TOT-SUPPRESSED (IDX-TOT) TO WS-ED-SUPPRESSED.
098900     MOVE WS-ED-SUPPRESSED            TO P29.
099000     PERFORM 31900-GRABO-RENGLON.
099100
099200 31300-IMPRIMO-TOTALES.
099300*-----------------------------------
099400* DOS RENGLONES DE CIERRE: LA SUMA DE TODOS LOS STATUS (MISMAS
099500* TRES COLUMNAS QUE EL DETALLE, CONTRA LOS ACUMULADORES
099600* GENERALES EN VEZ DE LOS DE LA TABLA) Y UN RENGLON APARTE CON
099700* LA CANTIDAD TOTAL DE FEATURES EVALUADAS, QUE DEBE CERRAR
099800* CONTRA ENABLED + SUPPRESSED DEL RENGLON ANTERIOR -- SI NO
099900* CIERRA, HAY UNA FEATURE QUE SE CONTO DOBLE O NO SE CONTO.
100000     MOVE SPACES TO WLINEA.
100100     MOVE 'TOTALES'                 TO P1.
100200     MOVE WS-TOTAL-CLIENTES         TO WS-ED-CLIENTES.
100300     MOVE WS-ED-CLIENTES            TO P14.
100400     MOVE WS-TOTAL-FEATURES-ENABLED TO WS-ED-ENABLED.
100500     MOVE WS-ED-ENABLED             TO P21.
100600     MOVE WS-TOTAL-FEATURES-SUPPRESSED TO WS-ED-SUPPRESSED.
100700     MOVE WS-ED-SUPPRESSED          TO P29.
100800     PERFORM 31900-GRABO-RENGLON.
100900     MOVE SPACES TO WLINEA.
101000     MOVE 'FEATURES EVALUADAS: '    TO P1.
101100     MOVE WS-TOTAL-FEATURES-EVALUADAS TO WS-ED-EVALUADAS.
101200     MOVE WS-ED-EVALUADAS           TO P14.
101300     PERFORM 31900-GRABO-RENGLON.
101400
101500 31900-GRABO-RENGLON.
101600*-----------------------------------
101700* ESCRITURA COMUN DE SUMRPT, USADA POR LOS TRES PARRAFOS DE
101800* IMPRESION DE ARRIBA PARA NO REPETIR EL WRITE NI EL MANEJO
101900* DE ERROR TRES VECES.
102000     WRITE REG-SUMRPT-FD FROM WLINEA.
102100* MISMO PATRON DE CANCELACION QUE EL RESTO DE LOS WRITE/READ
102200* DEL PROGRAMA.
102300     IF NOT FS-SUMRPT-OK
102400         MOVE 'MIGRDECI'          TO WCANCELA-PROGRAMA
102500         MOVE '31900-GRABO-RENG'  TO WCANCELA-PARRAFO
102600         MOVE 'SUMRPT'            TO WCANCELA-RECURSO
102700         MOVE 'WRITE'             TO WCANCELA-OPERACION
102800         MOVE FS-SUMRPT           TO WCANCELA-CODRET
102900         MOVE SPACES              TO WCANCELA-MENSAJE
103000         CALL 'CANCELA' USING WCANCELA
103100     END-IF.
